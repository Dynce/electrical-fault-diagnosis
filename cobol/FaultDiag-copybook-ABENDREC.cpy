000100*******************************************************************
000200** ABENDREC  -  COMMON ABEND-DISPLAY RECORD AND HOUSEKEEPING       *
000300** FIELDS SHARED BY ALL FLTxxxx PROGRAMS.  WRITTEN TO SYSOUT BY   *
000400** THE 1000-ABEND-RTN PARAGRAPH JUST BEFORE THE FORCED ABEND.     *
000500**                                    ORIG -  R.HATCH    11/04/91  *
000600**                                    CHGD -  T.OKONKWO  06/02/94  *
000700**                                            (ADDED ACTUAL/       *
000800**                                             EXPECTED-VAL PAIR)  *
000900**                                    CHGD -  J.FENWICK  11/15/01  *
001000**                                            (PARA-NAME, ZERO-VAL,*
001100**                                             ONE-VAL NOW 77-LEVEL*
001200**                                             PER SHOP STANDARD)  *
001300*******************************************************************
001400    01  ABEND-REC.
001500        05  FILLER                      PIC X(01) VALUE SPACE.
001600        05  ABEND-PROGRAM               PIC X(08).
001700        05  FILLER                      PIC X(01) VALUE SPACE.
001800        05  ABEND-PARA                  PIC X(20).
001900        05  FILLER                      PIC X(01) VALUE SPACE.
002000        05  ABEND-REASON                PIC X(50).
002100        05  FILLER                      PIC X(01) VALUE SPACE.
002200        05  EXPECTED-VAL                PIC X(15).
002300        05  FILLER                      PIC X(01) VALUE SPACE.
002400        05  ACTUAL-VAL                  PIC X(15).
002500        05  FILLER                      PIC X(17) VALUE SPACES.
002600 
002700    77  PARA-NAME                       PIC X(20) VALUE SPACES.
002800    77  ZERO-VAL                        PIC S9(04) COMP VALUE +0.
002900    77  ONE-VAL                         PIC S9(04) COMP VALUE +1.
