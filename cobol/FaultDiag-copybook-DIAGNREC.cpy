000100*******************************************************************
000200** DIAGNREC  -  FAULT DIAGNOSIS RECORD - DIAGNOSES OUTPUT FILE     *
000300** ONE RECORD WRITTEN BY FLTDIAG FOR EVERY SENSOR READING PASSED  *
000400** THROUGH THE RULE-DIAGNOSIS ENGINE.  READ BACK SEQUENTIALLY BY  *
000500** FLTLIST FOR THE HISTORY/STATISTICS REPORT.  RECORD IS FULLY    *
000600** PACKED - NO FILLER - 147 BYTES, SEE WO 4471 FIELD LIST.        *
000700**                                    ORIG -  R.HATCH    11/04/91  *
000800*******************************************************************
000900    01  DIAGNOSIS-REC.
001000        05  DG-USER-ID                  PIC 9(05).
001100        05  DG-DEVICE-ID                PIC X(10).
001200        05  DG-PRIMARY-FAULT            PIC X(20).
001300        05  DG-SEVERITY                 PIC X(08).
001400        05  DG-CONFIDENCE-PCT           PIC 9(03)V99.
001500        05  DG-FAULT-COUNT              PIC 9(02).
001600        05  DG-ACTION                   PIC X(70).
001700        05  DG-REAL-POWER               PIC S9(07)V99.
001800        05  DG-APPARENT-POWER           PIC S9(07)V99.
001900        05  DG-REACTIVE-POWER           PIC S9(07)V99.
