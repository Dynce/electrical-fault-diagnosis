000100********************************************************************
000200     IDENTIFICATION DIVISION.
000300********************************************************************
000400     PROGRAM-ID.  FLTLIST.
000500     AUTHOR. R. HATCH.
000600     INSTALLATION. COBOL DEVELOPMENT CENTER.
000700     DATE-WRITTEN. 11/18/91.
000800     DATE-COMPILED. 11/18/91.
000900     SECURITY. NON-CONFIDENTIAL.
001000********************************************************************
001100 **REMARKS.
001200 **
001300 **          THIS PROGRAM PRODUCES THE PER-DEVICE-OWNER FAULT HISTORY
001400 **          AND STATISTICS REPORT FOR THE PLANT ELECTRICAL FAULT
001500 **          DIAGNOSIS SYSTEM.
001600 **
001700 **          IT READS THE DIAGNOSES OUTPUT FILE PRODUCED BY FLTDIAG,
001800 **          WHICH IS IN ASCENDING USER-ID SEQUENCE, AND ON EACH
001900 **          CONTROL BREAK ON USER-ID PRINTS THE OWNER'S 20 MOST
002000 **          RECENT DIAGNOSES (NEWEST FIRST), A BREAKDOWN OF FAULT
002100 **          TYPES SEEN, AND THE AVERAGE DIAGNOSTIC CONFIDENCE.  A
002200 **          GRAND TOTAL LINE IS PRINTED AT END OF JOB.
002300 **
002400 **     INPUT FILE    DDS0001.DIAGNOUT  (FROM FLTDIAG)
002500 **     OUTPUT FILE   DDS0001.FLTRPT    (THE PRINTED REPORT)
002600 **     DUMP FILE     SYSOUT
002700 **
002800********************************************************************
002900 **     C H A N G E   L O G
003000********************************************************************
003100 *  11/18/91   R.HATCH    WO 4471 - ORIGINAL CODING.
003200 *  02/20/92   R.HATCH    WO 4502 - CORRECTED FAULT-TYPE TABLE SEARCH,
003300 *                         WAS OVERWRITING ENTRY 1 ON A TABLE-FULL TIE.
003400 *  09/14/92   T.OKONKWO  WO 4588 - ADDED PAGE-BREAK CHECK BEFORE THE
003500 *                         STATISTICS BLOCK SO IT NO LONGER SPLITS
003600 *                         ACROSS A PAGE BOUNDARY.
003700 *  05/03/93   T.OKONKWO  WO 4651 - WIDENED WS-USER-CONF-SUM, A USER
003800 *                         WITH MANY READINGS WAS TRUNCATING THE SUM.
003900 *  01/11/95   M.DUBOIS   WO 4790 - ACTION TEXT ON THE DETAIL LINE NOW
004000 *                         TRUNCATED TO 40 CHARACTERS TO FIT 132 COLS.
004100 *  07/22/96   M.DUBOIS   WO 4866 - GRAND TOTAL LINE NOW SHOWS BOTH
004200 *                         RECORDS-READ AND DIAGNOSES-WRITTEN PER THE
004300 *                         OPERATIONS CHECKLIST.
004400 *  12/03/98   S.PATEL    WO 5005 - YEAR 2000 REVIEW.  WS-DATE-WORK
004500 *                         CENTURY WINDOW CONFIRMED, NO DATE MATH IN
004600 *                         THIS PROGRAM DEPENDS ON CENTURY.  NO CHANGE.
004700 *  06/09/99   S.PATEL    WO 5041 - FAULT-TYPE TABLE ENLARGED FROM 6
004800 *                         TO 10 ENTRIES, DIAGNOSTIC ENGINE NOW REPORTS
004900 *                         MORE DISTINCT PRIMARY FAULT NAMES.
005000 *  03/15/00   J.FENWICK  WO 5118 - ADDED UPSI-0 DEBUG SWITCH, DISPLAYS
005100 *                         THE FAULT-TYPE AND HISTORY TABLES RAW WHEN
005200 *                         SET ON AT JOB CONTROL.
005300 *  11/02/01   J.FENWICK  WO 5190 - CORRECTED AVERAGE CONFIDENCE TO
005400 *                         ROUND HALF-UP RATHER THAN TRUNCATE, PER
005500 *                         ENGINEERING'S REQUEST.
005600 *  11/15/01   J.FENWICK  WO 5191 - WS-DATE BACK TO 77-LEVEL PER SHOP
005700 *                         STANDARD.  DATE-BROKEN-DOWN IS NOW LOADED BY
005800 *                         A PLAIN MOVE IN 000-HOUSEKEEPING INSTEAD OF
005900 *                         A REDEFINES, SINCE 77-LEVEL ITEMS CANNOT BE
006000 *                         REDEFINED.  ADDED RAW-BYTE OVERLAY OF THE
006100 *                         COUNTERS/ACCUMULATORS GROUP TO THE UPSI-0
006200 *                         DEBUG DUMP TO MAKE UP THE DIFFERENCE.
006300********************************************************************
006400 
006500     ENVIRONMENT DIVISION.
006600     CONFIGURATION SECTION.
006700     SOURCE-COMPUTER. IBM-390.
006800     OBJECT-COMPUTER. IBM-390.
006900     SPECIAL-NAMES.
007000         C01 IS NEXT-PAGE
007100         UPSI-0 ON STATUS IS DEBUG-MODE-ON
007200                OFF STATUS IS DEBUG-MODE-OFF.
007300 
007400     INPUT-OUTPUT SECTION.
007500     FILE-CONTROL.
007600         SELECT SYSOUT
007700         ASSIGN TO UT-S-SYSOUT
007800           ORGANIZATION IS SEQUENTIAL.
007900 
008000         SELECT DIAGNOUT
008100         ASSIGN TO UT-S-DIAGNOUT
008200           ACCESS MODE IS SEQUENTIAL
008300           FILE STATUS IS DO-STATUS.
008400 
008500         SELECT FLTRPT
008600         ASSIGN TO UT-S-FLTRPT
008700           ACCESS MODE IS SEQUENTIAL
008800           FILE STATUS IS RP-STATUS.
008900 
009000     DATA DIVISION.
009100     FILE SECTION.
009200     FD  SYSOUT
009300         RECORDING MODE IS F
009400         LABEL RECORDS ARE STANDARD
009500         RECORD CONTAINS 130 CHARACTERS
009600         BLOCK CONTAINS 0 RECORDS
009700         DATA RECORD IS SYSOUT-REC.
009800     01  SYSOUT-REC                      PIC X(130).
009900 
010000 **** DIAGNOSES FILE WRITTEN BY FLTDIAG, ONE RECORD PER SENSOR
010100 **** READING PROCESSED.  ALREADY IN ASCENDING USER-ID SEQUENCE.
010200     FD  DIAGNOUT
010300         RECORDING MODE IS F
010400         LABEL RECORDS ARE STANDARD
010500         RECORD CONTAINS 147 CHARACTERS
010600         BLOCK CONTAINS 0 RECORDS
010700         DATA RECORD IS DIAGNOSIS-REC.
010800     COPY DIAGNREC.
010900 
011000     FD  FLTRPT
011100         RECORDING MODE IS F
011200         LABEL RECORDS ARE STANDARD
011300         RECORD CONTAINS 132 CHARACTERS
011400         BLOCK CONTAINS 0 RECORDS
011500         DATA RECORD IS RPT-REC.
011600     01  RPT-REC                        PIC X(132).
011700 
011800     WORKING-STORAGE SECTION.
011900 
012000     01  FILE-STATUS-CODES.
012100         05  DO-STATUS                  PIC X(02).
012200             88  DO-AT-END              VALUE "10".
012300         05  RP-STATUS                  PIC X(02).
012400         05  FILLER                     PIC X(04).
012500 
012600     01  FLAGS-AND-SWITCHES.
012700         05  MORE-DATA-SW               PIC X(01) VALUE "Y".
012800             88  MORE-DATA              VALUE "Y".
012900             88  NO-MORE-DATA           VALUE "N".
013000         05  FIRST-RECORD-SW            PIC X(01) VALUE "Y".
013100             88  FIRST-RECORD-YES       VALUE "Y".
013200             88  FIRST-RECORD-NO        VALUE "N".
013300         05  WS-FT-FOUND-SW             PIC X(01).
013400             88  FT-FOUND               VALUE "Y".
013500             88  FT-NOT-FOUND           VALUE "N".
013600         05  FILLER                     PIC X(05).
013700 
013800     77  WS-DATE                       PIC 9(06).
013900 
014000**** RUN-DATE BROKEN DOWN FOR THE REPORT HEADING.  POPULATED BY A
014100**** PLAIN MOVE OF WS-DATE IN 000-HOUSEKEEPING, NOT A REDEFINES -
014200**** WS-DATE IS 77-LEVEL AND CANNOT BE REDEFINED.
014300     01  WS-DATE-BROKEN-DOWN.
014400         05  WS-DATE-YY                 PIC 9(02).
014500         05  WS-DATE-MM                 PIC 9(02).
014600         05  WS-DATE-DD                 PIC 9(02).
014700         05  FILLER                     PIC X(04).
014800 
014900     01  COUNTERS-IDXS-AND-ACCUMULATORS.
015000         05  RECORDS-READ               PIC 9(07) COMP.
015100         05  DIAGNOSES-WRITTEN          PIC 9(07) COMP.
015200         05  WS-LINES                   PIC 9(03) COMP.
015300         05  WS-PAGES                   PIC 9(03) COMP VALUE 1.
015400         05  WS-USER-TOTAL-DIAG         PIC 9(05) COMP.
015500         05  WS-USER-CONF-SUM           PIC S9(07)V99 COMP-3.
015600         05  WS-USER-AVG-CONF           PIC 9(03)V99.
015700         05  WS-FT-USED                 PIC 9(02) COMP.
015800         05  WS-FT-IDX                  PIC 9(02) COMP.
015900         05  WS-HIST-COUNT              PIC 9(02) COMP.
016000         05  WS-HIST-IDX                PIC 9(02) COMP.
016100         05  FILLER                     PIC X(04).
016200**** RAW-BYTE OVERLAY FOR THE UPSI-0 DEBUG DUMP IN 600-PRINT-STATS
016300     01  WS-COUNTERS-RAW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS
016400                                     PIC X(38).
016500 
016600     77  HOLD-USER-ID                   PIC 9(05).
016700 
016800**** FAULT-TYPE BREAKDOWN TABLE, RESET AT EVERY USER BREAK.  10
016900**** ENTRIES IS ENOUGH FOR ALL PRIMARY FAULT NAMES FLTRULE KNOWS.
017000     01  WS-FAULT-TYPE-TABLE.
017100         05  WS-FT-ENTRY OCCURS 10 TIMES.
017200             10  WS-FT-NAME             PIC X(20).
017300             10  WS-FT-COUNT            PIC 9(05) COMP.
017400         05  FILLER                     PIC X(04).
017500     01  WS-FT-TABLE-FLAT REDEFINES WS-FAULT-TYPE-TABLE.
017600         05  FILLER                     PIC X(244).
017700 
017800**** SLIDING HISTORY TABLE, NEWEST ENTRY ALWAYS AT SUBSCRIPT 1.
017900**** A NEW DIAGNOSIS SHIFTS EVERY ENTRY DOWN ONE SLOT BEFORE
018000**** BEING STORED AT THE TOP, SO THE TABLE NEVER HOLDS MORE
018100**** THAN THE 20 MOST RECENT DIAGNOSES FOR THE CURRENT USER.
018200     01  WS-HISTORY-TABLE.
018300         05  WS-HIST-ENTRY OCCURS 20 TIMES.
018400             10  WS-HIST-DEVICE-ID      PIC X(10).
018500             10  WS-HIST-PRIMARY-FAULT  PIC X(20).
018600             10  WS-HIST-SEVERITY       PIC X(08).
018700             10  WS-HIST-CONFIDENCE-PCT PIC 9(03)V99.
018800             10  WS-HIST-ACTION         PIC X(70).
018900         05  FILLER                     PIC X(04).
019000     01  WS-HISTORY-TABLE-FLAT REDEFINES WS-HISTORY-TABLE.
019100         05  FILLER                     PIC X(2264).
019200 
019300     01  WS-HDR-REC.
019400         05  FILLER                     PIC X(01) VALUE SPACE.
019500         05  HDR-DATE.
019600             10  HDR-YY                 PIC 9(02).
019700             10  FILLER                 PIC X(01) VALUE "-".
019800             10  HDR-MM                 PIC 9(02).
019900             10  FILLER                 PIC X(01) VALUE "-".
020000             10  HDR-DD                 PIC 9(02).
020100         05  FILLER                     PIC X(06) VALUE SPACES.
020200         05  FILLER                     PIC X(48) VALUE
020300             "ELECTRICAL FAULT HISTORY AND STATISTICS REPORT".
020400         05  FILLER                     PIC X(19) VALUE
020500             "PAGE:" JUSTIFIED RIGHT.
020600         05  PAGE-NBR-O                 PIC ZZ9.
020700         05  FILLER                     PIC X(38) VALUE SPACES.
020800 
020900     01  WS-USER-HDR-REC.
021000         05  FILLER                     PIC X(01) VALUE SPACE.
021100         05  FILLER                     PIC X(10) VALUE
021200             "DEVICE ID ".
021300         05  FILLER                     PIC X(22) VALUE
021400             "PRIMARY FAULT         ".
021500         05  FILLER                     PIC X(09) VALUE
021600             "SEVERITY ".
021700         05  FILLER                     PIC X(06) VALUE
021800             "CONF% ".
021900         05  FILLER                     PIC X(40) VALUE
022000             "RECOMMENDED ACTION".
022100         05  FILLER                     PIC X(44) VALUE SPACES.
022200 
022300     01  WS-DETAIL-REC.
022400         05  FILLER                     PIC X(01) VALUE SPACE.
022500         05  DET-DEVICE-ID-O            PIC X(10).
022600         05  FILLER                     PIC X(01) VALUE SPACE.
022700         05  DET-PRIMARY-FAULT-O        PIC X(20).
022800         05  FILLER                     PIC X(01) VALUE SPACE.
022900         05  DET-SEVERITY-O             PIC X(08).
023000         05  FILLER                     PIC X(01) VALUE SPACE.
023100         05  DET-CONFIDENCE-O           PIC ZZ9.99.
023200         05  FILLER                     PIC X(02) VALUE SPACES.
023300         05  DET-ACTION-O               PIC X(40).
023400         05  FILLER                     PIC X(46) VALUE SPACES.
023500 
023600     01  WS-USER-STATS-REC.
023700         05  FILLER                     PIC X(02) VALUE SPACES.
023800         05  FILLER                     PIC X(09) VALUE
023900             "USER-ID: ".
024000         05  STAT-USER-ID-O             PIC 9(05).
024100         05  FILLER                     PIC X(20) VALUE
024200             "   TOTAL DIAGNOSES: ".
024300         05  STAT-TOTAL-DIAG-O          PIC ZZZZ9.
024400         05  FILLER                     PIC X(22) VALUE
024500             "   AVERAGE CONFIDENCE: ".
024600         05  STAT-AVG-CONF-O            PIC ZZ9.99.
024700         05  FILLER                     PIC X(01) VALUE "%".
024800         05  FILLER                     PIC X(44) VALUE SPACES.
024900 
025000     01  WS-FT-BREAKDOWN-REC.
025100         05  FILLER                     PIC X(06) VALUE SPACES.
025200         05  FILLER                     PIC X(13) VALUE
025300             "FAULT TYPE: ".
025400         05  FT-NAME-O                  PIC X(20).
025500         05  FILLER                     PIC X(09) VALUE
025600             "  COUNT: ".
025700         05  FT-COUNT-O                 PIC ZZZZ9.
025800         05  FILLER                     PIC X(75) VALUE SPACES.
025900 
026000     01  WS-GRAND-TOTAL-REC.
026100         05  FILLER                     PIC X(02) VALUE SPACES.
026200         05  FILLER                     PIC X(22) VALUE
026300             "TOTAL RECORDS READ:  ".
026400         05  GT-RECORDS-READ-O          PIC ZZZ,ZZ9.
026500         05  FILLER                     PIC X(22) VALUE
026600             "  TOTAL DIAGNOSES WRITTEN: ".
026700         05  GT-DIAGNOSES-WRITTEN-O     PIC ZZZ,ZZ9.
026800         05  FILLER                     PIC X(56) VALUE SPACES.
026900 
027000     01  WS-BLANK-LINE.
027100         05  FILLER                     PIC X(132) VALUE SPACES.
027200 
027300     COPY ABENDREC.
027400 
027500     PROCEDURE DIVISION.
027600         PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027700         PERFORM 100-MAINLINE THRU 100-EXIT
027800                 UNTIL NO-MORE-DATA.
027900         PERFORM 999-CLEANUP THRU 999-EXIT.
028000         MOVE +0 TO RETURN-CODE.
028100         GOBACK.
028200 
028300     000-HOUSEKEEPING.
028400         MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028500         DISPLAY "******** BEGIN JOB FLTLIST ********".
028600         ACCEPT  WS-DATE FROM DATE.
028700         MOVE WS-DATE TO WS-DATE-BROKEN-DOWN.
028800         MOVE WS-DATE-YY TO HDR-YY.
028900         MOVE WS-DATE-MM TO HDR-MM.
029000         MOVE WS-DATE-DD TO HDR-DD.
029100         INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
029200         MOVE ZERO TO HOLD-USER-ID.
029300         PERFORM 800-OPEN-FILES THRU 800-EXIT.
029400         PERFORM 900-READ-DIAGNOUT THRU 900-EXIT.
029500         IF NO-MORE-DATA
029600             MOVE "EMPTY DIAGNOSES INPUT FILE" TO ABEND-REASON
029700             GO TO 1000-ABEND-RTN.
029800     000-EXIT.
029900         EXIT.
030000 
030100     100-MAINLINE.
030200         MOVE "100-MAINLINE" TO PARA-NAME.
030300         IF DG-USER-ID NOT = HOLD-USER-ID
030400             IF FIRST-RECORD-YES
030500                 MOVE "N" TO FIRST-RECORD-SW
030600             ELSE
030700                 PERFORM 400-USER-BREAK THRU 400-EXIT
030800             END-IF
030900             MOVE DG-USER-ID TO HOLD-USER-ID
031000             PERFORM 450-INIT-USER-ACCUM THRU 450-EXIT
031100         END-IF.
031200         PERFORM 300-ACCUM-DETAIL THRU 300-EXIT.
031300         PERFORM 900-READ-DIAGNOUT THRU 900-EXIT.
031400     100-EXIT.
031500         EXIT.
031600 
031700     300-ACCUM-DETAIL.
031800         MOVE "300-ACCUM-DETAIL" TO PARA-NAME.
031900         ADD 1 TO WS-USER-TOTAL-DIAG.
032000         ADD DG-CONFIDENCE-PCT TO WS-USER-CONF-SUM.
032100         PERFORM 320-UPDATE-FAULT-TABLE THRU 320-EXIT.
032200         PERFORM 340-INSERT-HISTORY THRU 340-EXIT.
032300     300-EXIT.
032400         EXIT.
032500 
032600     320-UPDATE-FAULT-TABLE.
032700         MOVE "320-UPDATE-FAULT-TABLE" TO PARA-NAME.
032800         MOVE "N" TO WS-FT-FOUND-SW.
032900         PERFORM 325-SCAN-FT-ENTRY THRU 325-EXIT
033000                 VARYING WS-FT-IDX FROM 1 BY 1
033100                 UNTIL WS-FT-IDX > WS-FT-USED.
033200         IF FT-NOT-FOUND AND WS-FT-USED < 10
033300             ADD 1 TO WS-FT-USED
033400             MOVE DG-PRIMARY-FAULT TO WS-FT-NAME (WS-FT-USED)
033500             MOVE 1 TO WS-FT-COUNT (WS-FT-USED)
033600         END-IF.
033700     320-EXIT.
033800         EXIT.
033900 
034000**** SCANS ONE TABLE SLOT PER CALL.  FORCES THE CONTROLLING
034100**** SUBSCRIPT UP TO WS-FT-USED ON A HIT SO THE PERFORM ...
034200**** VARYING STOPS SCANNING AS SOON AS A MATCH IS FOUND.
034300     325-SCAN-FT-ENTRY.
034400         MOVE "325-SCAN-FT-ENTRY" TO PARA-NAME.
034500         IF WS-FT-NAME (WS-FT-IDX) = DG-PRIMARY-FAULT
034600             ADD 1 TO WS-FT-COUNT (WS-FT-IDX)
034700             MOVE "Y" TO WS-FT-FOUND-SW
034800             MOVE WS-FT-USED TO WS-FT-IDX
034900         END-IF.
035000     325-EXIT.
035100         EXIT.
035200 
035300**** SHIFT EVERY EXISTING ENTRY DOWN ONE SLOT, DROPPING THE
035400**** OLDEST IF THE TABLE IS ALREADY FULL, THEN STORE THE NEW
035500**** DIAGNOSIS AT SUBSCRIPT 1.  TABLE IS ALWAYS NEWEST-FIRST.
035600     340-INSERT-HISTORY.
035700         MOVE "340-INSERT-HISTORY" TO PARA-NAME.
035800         IF WS-HIST-COUNT < 20
035900             ADD 1 TO WS-HIST-COUNT
036000         END-IF.
036100         PERFORM 345-SHIFT-HIST-ENTRY THRU 345-EXIT
036200                 VARYING WS-HIST-IDX FROM WS-HIST-COUNT BY -1
036300                 UNTIL WS-HIST-IDX < 2.
036400         MOVE DG-DEVICE-ID      TO WS-HIST-DEVICE-ID (1).
036500         MOVE DG-PRIMARY-FAULT  TO WS-HIST-PRIMARY-FAULT (1).
036600         MOVE DG-SEVERITY       TO WS-HIST-SEVERITY (1).
036700         MOVE DG-CONFIDENCE-PCT TO WS-HIST-CONFIDENCE-PCT (1).
036800         MOVE DG-ACTION         TO WS-HIST-ACTION (1).
036900     340-EXIT.
037000         EXIT.
037100 
037200     345-SHIFT-HIST-ENTRY.
037300         MOVE "345-SHIFT-HIST-ENTRY" TO PARA-NAME.
037400         MOVE WS-HIST-ENTRY (WS-HIST-IDX - 1)
037500             TO WS-HIST-ENTRY (WS-HIST-IDX).
037600     345-EXIT.
037700         EXIT.
037800 
037900     400-USER-BREAK.
038000         MOVE "400-USER-BREAK" TO PARA-NAME.
038100         PERFORM 500-PRINT-HISTORY THRU 500-EXIT.
038200         PERFORM 600-PRINT-STATS THRU 600-EXIT.
038300         ADD WS-USER-TOTAL-DIAG TO DIAGNOSES-WRITTEN.
038400     400-EXIT.
038500         EXIT.
038600 
038700     450-INIT-USER-ACCUM.
038800         MOVE "450-INIT-USER-ACCUM" TO PARA-NAME.
038900         INITIALIZE WS-USER-TOTAL-DIAG WS-USER-CONF-SUM
039000                    WS-FAULT-TYPE-TABLE WS-FT-USED
039100                    WS-HISTORY-TABLE WS-HIST-COUNT.
039200     450-EXIT.
039300         EXIT.
039400 
039500     500-PRINT-HISTORY.
039600         MOVE "500-PRINT-HISTORY" TO PARA-NAME.
039700         IF WS-LINES > 50 OR WS-LINES = 0
039800             PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
039900         END-IF.
040000         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
040100         PERFORM 520-PRINT-HIST-ENTRY THRU 520-EXIT
040200                 VARYING WS-HIST-IDX FROM 1 BY 1
040300                 UNTIL WS-HIST-IDX > WS-HIST-COUNT.
040400     500-EXIT.
040500         EXIT.
040600 
040700     520-PRINT-HIST-ENTRY.
040800         MOVE "520-PRINT-HIST-ENTRY" TO PARA-NAME.
040900         MOVE WS-HIST-DEVICE-ID (WS-HIST-IDX)
041000             TO DET-DEVICE-ID-O.
041100         MOVE WS-HIST-PRIMARY-FAULT (WS-HIST-IDX)
041200             TO DET-PRIMARY-FAULT-O.
041300         MOVE WS-HIST-SEVERITY (WS-HIST-IDX)
041400             TO DET-SEVERITY-O.
041500         MOVE WS-HIST-CONFIDENCE-PCT (WS-HIST-IDX)
041600             TO DET-CONFIDENCE-O.
041700         MOVE WS-HIST-ACTION (WS-HIST-IDX) (1:40)
041800             TO DET-ACTION-O.
041900         WRITE RPT-REC FROM WS-DETAIL-REC
042000             AFTER ADVANCING 1.
042100         ADD 1 TO WS-LINES.
042200         IF WS-LINES > 50
042300             PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
042400             PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT
042500         END-IF.
042600     520-EXIT.
042700         EXIT.
042800 
042900     600-PRINT-STATS.
043000         MOVE "600-PRINT-STATS" TO PARA-NAME.
043100         IF WS-LINES > 46
043200             PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
043300         END-IF.
043400         WRITE RPT-REC FROM WS-BLANK-LINE
043500             AFTER ADVANCING 1.
043600         MOVE HOLD-USER-ID TO STAT-USER-ID-O.
043700         MOVE WS-USER-TOTAL-DIAG TO STAT-TOTAL-DIAG-O.
043800         IF WS-USER-TOTAL-DIAG = 0
043900             MOVE 0 TO WS-USER-AVG-CONF
044000         ELSE
044100             COMPUTE WS-USER-AVG-CONF ROUNDED =
044200                 WS-USER-CONF-SUM / WS-USER-TOTAL-DIAG
044300         END-IF.
044400         MOVE WS-USER-AVG-CONF TO STAT-AVG-CONF-O.
044500         WRITE RPT-REC FROM WS-USER-STATS-REC
044600             AFTER ADVANCING 1.
044700         ADD 2 TO WS-LINES.
044800         PERFORM 620-PRINT-FT-ENTRY THRU 620-EXIT
044900                 VARYING WS-FT-IDX FROM 1 BY 1
045000                 UNTIL WS-FT-IDX > WS-FT-USED.
045100         IF DEBUG-MODE-ON
045200             DISPLAY "** FAULT TABLE RAW **"
045300             DISPLAY WS-FT-TABLE-FLAT
045400             DISPLAY "** COUNTERS/ACCUMULATORS RAW **"
045500             DISPLAY WS-COUNTERS-RAW
045600         END-IF.
045700     600-EXIT.
045800         EXIT.
045900 
046000     620-PRINT-FT-ENTRY.
046100         MOVE "620-PRINT-FT-ENTRY" TO PARA-NAME.
046200         MOVE WS-FT-NAME (WS-FT-IDX) TO FT-NAME-O.
046300         MOVE WS-FT-COUNT (WS-FT-IDX) TO FT-COUNT-O.
046400         WRITE RPT-REC FROM WS-FT-BREAKDOWN-REC
046500             AFTER ADVANCING 1.
046600         ADD 1 TO WS-LINES.
046700     620-EXIT.
046800         EXIT.
046900 
047000     700-WRITE-PAGE-HDR.
047100         MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
047200         IF WS-PAGES > 1
047300             WRITE RPT-REC FROM WS-BLANK-LINE
047400                 AFTER ADVANCING NEXT-PAGE
047500         END-IF.
047600         MOVE WS-PAGES TO PAGE-NBR-O.
047700         WRITE RPT-REC FROM WS-HDR-REC
047800             AFTER ADVANCING 1.
047900         WRITE RPT-REC FROM WS-BLANK-LINE
048000             AFTER ADVANCING 1.
048100         ADD 1 TO WS-PAGES.
048200         MOVE 3 TO WS-LINES.
048300     700-EXIT.
048400         EXIT.
048500 
048600     720-WRITE-COLM-HDR.
048700         MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
048800         WRITE RPT-REC FROM WS-USER-HDR-REC
048900             AFTER ADVANCING 1.
049000         ADD 1 TO WS-LINES.
049100     720-EXIT.
049200         EXIT.
049300 
049400     800-OPEN-FILES.
049500         MOVE "800-OPEN-FILES" TO PARA-NAME.
049600         OPEN INPUT DIAGNOUT.
049700         OPEN OUTPUT FLTRPT, SYSOUT.
049800     800-EXIT.
049900         EXIT.
050000 
050100     850-CLOSE-FILES.
050200         MOVE "850-CLOSE-FILES" TO PARA-NAME.
050300         CLOSE DIAGNOUT, FLTRPT, SYSOUT.
050400     850-EXIT.
050500         EXIT.
050600 
050700     900-READ-DIAGNOUT.
050800         MOVE "900-READ-DIAGNOUT" TO PARA-NAME.
050900         READ DIAGNOUT
051000             AT END MOVE "N" TO MORE-DATA-SW
051100             GO TO 900-EXIT
051200         END-READ.
051300         ADD 1 TO RECORDS-READ.
051400     900-EXIT.
051500         EXIT.
051600 
051700     999-CLEANUP.
051800         MOVE "999-CLEANUP" TO PARA-NAME.
051900         PERFORM 400-USER-BREAK THRU 400-EXIT.
052000         IF WS-LINES > 46
052100             PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
052200         END-IF.
052300         WRITE RPT-REC FROM WS-BLANK-LINE
052400             AFTER ADVANCING 1.
052500         MOVE RECORDS-READ TO GT-RECORDS-READ-O.
052600         MOVE DIAGNOSES-WRITTEN TO GT-DIAGNOSES-WRITTEN-O.
052700         WRITE RPT-REC FROM WS-GRAND-TOTAL-REC
052800             AFTER ADVANCING 1.
052900         PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053000         DISPLAY "** RECORDS READ **".
053100         DISPLAY RECORDS-READ.
053200         DISPLAY "** DIAGNOSES WRITTEN **".
053300         DISPLAY DIAGNOSES-WRITTEN.
053400         DISPLAY "******** NORMAL END OF JOB FLTLIST ********".
053500     999-EXIT.
053600         EXIT.
053700 
053800     1000-ABEND-RTN.
053900         WRITE SYSOUT-REC FROM ABEND-REC.
054000         PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054100         DISPLAY "*** ABNORMAL END OF JOB - FLTLIST ***" UPON CONSOLE.
054200         DIVIDE ZERO-VAL INTO ONE-VAL.
