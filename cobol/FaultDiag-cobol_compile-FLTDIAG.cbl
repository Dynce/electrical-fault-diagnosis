000100*******************************************************************
000200    IDENTIFICATION DIVISION.
000300*******************************************************************
000400    PROGRAM-ID.  FLTDIAG.
000500    AUTHOR. R. HATCH.
000600    INSTALLATION. COBOL DEVELOPMENT CENTER.
000700    DATE-WRITTEN. 11/11/91.
000800    DATE-COMPILED. 11/11/91.
000900    SECURITY. NON-CONFIDENTIAL.
001000*******************************************************************
001100**REMARKS.
001200**
001300**          THIS PROGRAM IS THE DAILY SENSOR-READING DIAGNOSIS RUN
001400**          FOR THE PLANT ELECTRICAL FAULT DIAGNOSIS SYSTEM.
001500**
001600**          IT READS ONE RECORD PER DEVICE READING SUBMITTED BY
001700**          THE PLANT DATA COLLECTION SYSTEM, SORTED ASCENDING BY
001800**          USER-ID, CALLS FLTRULE ONCE PER READING TO CLASSIFY
001900**          THE FAULT CONDITION, AND WRITES ONE DIAGNOSIS RECORD
002000**          PER INPUT RECORD - THERE IS NO REJECTION PATH, EVERY
002100**          READING THAT COMES IN PRODUCES A DIAGNOSIS.
002200**
002300**          THE DIAGNOSES OUT FILE IS READ BACK BY FLTLIST TO
002400**          PRODUCE THE HISTORY/STATISTICS REPORT.
002500**
002600*******************************************************************
002700**    CHANGE LOG
002800**    ----------
002900**    11/11/91  RH  ORIGINAL PROGRAM - WO 4472
003000**    02/18/92  RH  LINE UP WITH FLTRULE PHASE CHECK - WO 4528
003100**    01/22/93  TO  NO CHANGES - CONFIDENCE LOGIC LIVES IN FLTRULE
003200**                  WO 4688
003300**    03/02/94  MD  NO CHANGES - SEE FLTRULE CHANGE LOG - WO 4819
003400**    11/30/94  RH  DISPLAY OF RUN TOTALS WIDENED - WO 4902
003500**    06/06/95  TO  NO CHANGES REQUIRED - WO 4977
003600**    12/03/98  TO  Y2K REVIEW - WS-DATE IS REPORT-ONLY, NO
003700**                  CENTURY WINDOW NEEDED - WO 5349
003800**    02/08/00  JF  ADDED UPSI-0 DEBUG RAW-BYTES DISPLAY OF RUN
003900**                  TOTALS FOR OPERATIONS - WO 5488
004000**    09/26/01  JF  REBUILT WORKING-STORAGE TO HOUSE STANDARD
004100**                  COUNTERS/FLAGS GROUPING - WO 5611
004200**    11/15/01  JF  WS-DATE BACK TO 77-LEVEL PER SHOP STANDARD.
004300**                  DROPPED THE UNUSED DATE-BREAKDOWN REDEFINES -
004400**                  THIS PROGRAM HAS NO REPORT HEADING TO FEED.
004500**                  ADDED RAW-BYTE OVERLAY OF THE LAST DIAGNOSIS
004600**                  RESULT TO THE UPSI-0 DEBUG DUMP - WO 5648
004700*******************************************************************
004800*
004900*          INPUT FILE              -   DDS0001.SENSRDNG
005000*
005100*          OUTPUT FILE PRODUCED    -   DDS0001.DIAGNOUT
005200*
005300*          DUMP FILE               -   SYSOUT
005400*
005500*******************************************************************
005600    ENVIRONMENT DIVISION.
005700    CONFIGURATION SECTION.
005800    SOURCE-COMPUTER. IBM-390.
005900    OBJECT-COMPUTER. IBM-390.
006000    SPECIAL-NAMES.
006100        UPSI-0 ON STATUS IS DEBUG-MODE-ON
006200               OFF STATUS IS DEBUG-MODE-OFF.
006300    INPUT-OUTPUT SECTION.
006400    FILE-CONTROL.
006500        SELECT SYSOUT
006600        ASSIGN TO UT-S-SYSOUT
006700          ORGANIZATION IS SEQUENTIAL.
006800 
006900        SELECT SENSRDNG
007000        ASSIGN TO UT-S-SENSRDNG
007100          ACCESS MODE IS SEQUENTIAL
007200          FILE STATUS IS SR-STATUS.
007300 
007400        SELECT DIAGNOUT
007500        ASSIGN TO UT-S-DIAGNOUT
007600          ACCESS MODE IS SEQUENTIAL
007700          FILE STATUS IS DO-STATUS.
007800 
007900    DATA DIVISION.
008000    FILE SECTION.
008100    FD  SYSOUT
008200        RECORDING MODE IS F
008300        LABEL RECORDS ARE STANDARD
008400        RECORD CONTAINS 130 CHARACTERS
008500        BLOCK CONTAINS 0 RECORDS
008600        DATA RECORD IS SYSOUT-REC.
008700    01  SYSOUT-REC  PIC X(130).
008800 
008900******* SENSOR READINGS FILE - ONE RECORD PER DEVICE READING,
009000******* SORTED ASCENDING BY USER-ID.  NO TRAILER RECORD - THE
009100******* STATISTICS UNIT BREAKS ON USER-ID AS IT READS, NOT ON A
009200******* COUNT CARRIED ON THE FILE.
009300    FD  SENSRDNG
009400        RECORDING MODE IS F
009500        LABEL RECORDS ARE STANDARD
009600        RECORD CONTAINS 73 CHARACTERS
009700        BLOCK CONTAINS 0 RECORDS
009800        DATA RECORD IS SENSOR-READING-REC.
009900    COPY SENSRDNG.
010000 
010100******* DIAGNOSES OUT FILE - ONE RECORD WRITTEN FOR EVERY SENSOR
010200******* READING READ, IN THE SAME ORDER AS THE INPUT.
010300    FD  DIAGNOUT
010400        RECORDING MODE IS F
010500        LABEL RECORDS ARE STANDARD
010600        RECORD CONTAINS 147 CHARACTERS
010700        BLOCK CONTAINS 0 RECORDS
010800        DATA RECORD IS DIAGNOSIS-REC.
010900    COPY DIAGNREC.
011000 
011100    WORKING-STORAGE SECTION.
011200    01  FILE-STATUS-CODES.
011300        05  SR-STATUS                   PIC X(02).
011400            88  SR-AT-END                VALUE "10".
011500        05  DO-STATUS                    PIC X(02).
011600        05  FILLER                       PIC X(04).
011700 
011800    01  FLAGS-AND-SWITCHES.
011900        05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
012000            88  MORE-DATA                 VALUE "Y".
012100            88  NO-MORE-DATA              VALUE "N".
012200        05  FILLER                       PIC X(07).
012300 
012400    01  WS-RUN-TOTALS.
012500        05  RECORDS-READ                 PIC 9(07) COMP VALUE 0.
012600        05  RECORDS-WRITTEN              PIC 9(07) COMP VALUE 0.
012700        05  FILLER                       PIC X(04).
012800******* RAW-BYTE OVERLAY FOR THE UPSI-0 DEBUG DUMP IN 999-CLEANUP
012900    01  WS-RUN-TOTALS-RAW REDEFINES WS-RUN-TOTALS
013000                                    PIC X(12).
013100 
013200    77  WS-DATE                         PIC 9(06).
013300 
013400******* LINKAGE MIRROR PASSED TO FLTRULE - SAME LAYOUT AS ITS OWN
013500******* LINKAGE SECTION, PER SHOP CONVENTION (SEE CLCLBCST CALLS)
013600    01  LK-SENSOR-READING.
013700        05  LK-VOLTAGE                  PIC 9(05)V99.
013800        05  LK-CURRENT                  PIC 9(05)V99.
013900        05  LK-FREQUENCY                PIC 9(04)V99.
014000        05  LK-POWER-FACTOR             PIC 9(02)V999.
014100        05  LK-PHASE-GROUP.
014200            10  LK-PHASE-A              PIC 9(05)V99.
014300            10  LK-PHASE-B              PIC 9(05)V99.
014400            10  LK-PHASE-C              PIC 9(05)V99.
014500        05  LK-TEMPERATURE               PIC 9(04)V99.
014600        05  FILLER                       PIC X(02).
014700******* PHASE-VOLTAGE TABLE OVERLAY - MIRRORS FLTRULE'S OWN COPY
014800    01  LK-PHASE-TABLE REDEFINES LK-PHASE-GROUP.
014900        05  LK-PHASE-ENTRY               PIC 9(05)V99 OCCURS 3 TIMES.
015000 
015100    01  LK-DIAGNOSIS-RESULT.
015200        05  LK-PRIMARY-FAULT            PIC X(20).
015300        05  LK-SEVERITY                 PIC X(08).
015400        05  LK-CONFIDENCE-PCT           PIC 9(03)V99.
015500        05  LK-FAULT-COUNT              PIC 9(02).
015600        05  LK-ACTION                   PIC X(70).
015700        05  LK-REAL-POWER               PIC S9(07)V99.
015800        05  LK-APPARENT-POWER           PIC S9(07)V99.
015900        05  LK-REACTIVE-POWER           PIC S9(07)V99.
016000        05  FILLER                      PIC X(02).
016100******* RAW-BYTE OVERLAY OF THE LAST DIAGNOSIS PASSED BACK BY FLTRULE,
016200******* FOR THE UPSI-0 DEBUG DUMP IN 999-CLEANUP
016300    01  LK-DIAGNOSIS-RESULT-RAW REDEFINES LK-DIAGNOSIS-RESULT
016400                                    PIC X(134).
016500 
016600    COPY ABENDREC.
016700 
016800    PROCEDURE DIVISION.
016900        PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000        PERFORM 100-MAINLINE THRU 100-EXIT
017100                UNTIL NO-MORE-DATA.
017200        PERFORM 999-CLEANUP THRU 999-EXIT.
017300        MOVE +0 TO RETURN-CODE.
017400        GOBACK.
017500 
017600    000-HOUSEKEEPING.
017700        MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017800        DISPLAY "******** BEGIN JOB FLTDIAG ********".
017900        ACCEPT  WS-DATE FROM DATE.
018000        INITIALIZE WS-RUN-TOTALS.
018100        PERFORM 800-OPEN-FILES THRU 800-EXIT.
018200        PERFORM 900-READ-SENSRDNG THRU 900-EXIT.
018300        IF NO-MORE-DATA
018400            MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018500            GO TO 1000-ABEND-RTN.
018600    000-EXIT.
018700        EXIT.
018800 
018900    100-MAINLINE.
019000        MOVE "100-MAINLINE" TO PARA-NAME.
019100        PERFORM 200-BUILD-ENGINE-INPUT THRU 200-EXIT.
019200        CALL "FLTRULE" USING LK-SENSOR-READING, LK-DIAGNOSIS-RESULT.
019300        PERFORM 300-BUILD-DIAGNOSIS-REC THRU 300-EXIT.
019400        PERFORM 700-WRITE-DIAGNOUT THRU 700-EXIT.
019500        ADD 1 TO RECORDS-WRITTEN.
019600        PERFORM 900-READ-SENSRDNG THRU 900-EXIT.
019700    100-EXIT.
019800        EXIT.
019900 
020000******* COPY THE PHYSICAL READING FIELDS INTO THE LINKAGE MIRROR
020100******* BEFORE CALLING THE RULE-DIAGNOSIS ENGINE
020200    200-BUILD-ENGINE-INPUT.
020300        MOVE "200-BUILD-ENGINE-INPUT" TO PARA-NAME.
020400        MOVE SR-VOLTAGE TO LK-VOLTAGE.
020500        MOVE SR-CURRENT TO LK-CURRENT.
020600        MOVE SR-FREQUENCY TO LK-FREQUENCY.
020700        MOVE SR-POWER-FACTOR TO LK-POWER-FACTOR.
020800        MOVE SR-PHASE-A TO LK-PHASE-A.
020900        MOVE SR-PHASE-B TO LK-PHASE-B.
021000        MOVE SR-PHASE-C TO LK-PHASE-C.
021100        MOVE SR-TEMPERATURE TO LK-TEMPERATURE.
021200    200-EXIT.
021300        EXIT.
021400 
021500******* VIBRATION IS CARRIED ON THE INPUT BUT PLAYS NO PART IN
021600******* THE RULE SET AND IS NOT COPIED TO THE DIAGNOSIS RECORD
021700    300-BUILD-DIAGNOSIS-REC.
021800        MOVE "300-BUILD-DIAGNOSIS-REC" TO PARA-NAME.
021900        MOVE SR-USER-ID TO DG-USER-ID.
022000        MOVE SR-DEVICE-ID TO DG-DEVICE-ID.
022100        MOVE LK-PRIMARY-FAULT TO DG-PRIMARY-FAULT.
022200        MOVE LK-SEVERITY TO DG-SEVERITY.
022300        MOVE LK-CONFIDENCE-PCT TO DG-CONFIDENCE-PCT.
022400        MOVE LK-FAULT-COUNT TO DG-FAULT-COUNT.
022500        MOVE LK-ACTION TO DG-ACTION.
022600        MOVE LK-REAL-POWER TO DG-REAL-POWER.
022700        MOVE LK-APPARENT-POWER TO DG-APPARENT-POWER.
022800        MOVE LK-REACTIVE-POWER TO DG-REACTIVE-POWER.
022900    300-EXIT.
023000        EXIT.
023100 
023200    700-WRITE-DIAGNOUT.
023300        MOVE "700-WRITE-DIAGNOUT" TO PARA-NAME.
023400        WRITE DIAGNOSIS-REC.
023500    700-EXIT.
023600        EXIT.
023700 
023800    800-OPEN-FILES.
023900        MOVE "800-OPEN-FILES" TO PARA-NAME.
024000        OPEN INPUT SENSRDNG.
024100        OPEN OUTPUT DIAGNOUT, SYSOUT.
024200    800-EXIT.
024300        EXIT.
024400 
024500    850-CLOSE-FILES.
024600        MOVE "850-CLOSE-FILES" TO PARA-NAME.
024700        CLOSE SENSRDNG, DIAGNOUT, SYSOUT.
024800    850-EXIT.
024900        EXIT.
025000 
025100    900-READ-SENSRDNG.
025200        MOVE "900-READ-SENSRDNG" TO PARA-NAME.
025300        READ SENSRDNG
025400            AT END MOVE "N" TO MORE-DATA-SW
025500            GO TO 900-EXIT
025600        END-READ.
025700        ADD 1 TO RECORDS-READ.
025800    900-EXIT.
025900        EXIT.
026000 
026100    999-CLEANUP.
026200        MOVE "999-CLEANUP" TO PARA-NAME.
026300        PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026400        DISPLAY "** RECORDS READ **".
026500        DISPLAY RECORDS-READ.
026600        DISPLAY "** RECORDS WRITTEN **".
026700        DISPLAY RECORDS-WRITTEN.
026800        IF DEBUG-MODE-ON
026900            DISPLAY "** RUN TOTALS RAW BYTES **"
027000            DISPLAY WS-RUN-TOTALS-RAW
027100            DISPLAY "** LAST DIAGNOSIS RAW BYTES **"
027200            DISPLAY LK-DIAGNOSIS-RESULT-RAW
027300        END-IF.
027400        DISPLAY "******** NORMAL END OF JOB FLTDIAG ********".
027500    999-EXIT.
027600        EXIT.
027700 
027800    1000-ABEND-RTN.
027900        WRITE SYSOUT-REC FROM ABEND-REC.
028000        PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028100        DISPLAY "*** ABNORMAL END OF JOB - FLTDIAG ***" UPON CONSOLE.
028200        DIVIDE ZERO-VAL INTO ONE-VAL.
