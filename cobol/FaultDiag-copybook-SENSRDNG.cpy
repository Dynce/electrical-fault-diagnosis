000100*******************************************************************
000200** SENSRDNG  -  SENSOR READING RECORD - DAILY DEVICE READINGS FILE *
000300** ONE RECORD PER DEVICE READING SUBMITTED BY THE PLANT DATA       *
000400** COLLECTION SYSTEM.  RECORD IS FULLY PACKED - NO FILLER - THE    *
000500** 73-BYTE LAYOUT IS FIXED BY THE DATA COLLECTION TAPE SPEC AND    *
000600** MUST NOT BE RESIZED.  FIELDS ARE UNSIGNED ZONED, 2 OR 3 IMPLIED *
000700** DECIMAL POSITIONS AS NOTED.                                    *
000800**                                    ORIG -  R.HATCH    11/04/91  *
000900**                                    CHGD -  T.OKONKWO  03/19/99  *
001000**                                            (Y2K REVIEW - NO     *
001100**                                             DATE FIELDS HERE)   *
001200*******************************************************************
001300    01  SENSOR-READING-REC.
001400        05  SR-USER-ID                  PIC 9(05).
001500        05  SR-DEVICE-ID                PIC X(10).
001600        05  SR-VOLTAGE                  PIC 9(05)V99.
001700        05  SR-CURRENT                  PIC 9(05)V99.
001800        05  SR-FREQUENCY                PIC 9(04)V99.
001900        05  SR-POWER-FACTOR             PIC 9(02)V999.
002000        05  SR-PHASE-A                  PIC 9(05)V99.
002100        05  SR-PHASE-B                  PIC 9(05)V99.
002200        05  SR-PHASE-C                  PIC 9(05)V99.
002300        05  SR-TEMPERATURE              PIC 9(04)V99.
002400        05  SR-VIBRATION                PIC 9(04)V99.
