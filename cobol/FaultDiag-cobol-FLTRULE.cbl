000100*******************************************************************
000200    IDENTIFICATION DIVISION.
000300*******************************************************************
000400    PROGRAM-ID.  FLTRULE.
000500    AUTHOR. R. HATCH.
000600    INSTALLATION. COBOL DEVELOPMENT CENTER.
000700    DATE-WRITTEN. 11/04/91.
000800    DATE-COMPILED. 11/04/91.
000900    SECURITY. NON-CONFIDENTIAL.
001000*******************************************************************
001100**REMARKS.
001200**
001300**          THIS SUBPROGRAM IS THE RULE-DIAGNOSIS ENGINE FOR THE
001400**          PLANT ELECTRICAL FAULT DIAGNOSIS SYSTEM.  IT IS CALLED
001500**          ONCE PER SENSOR READING BY FLTDIAG AND HAS NO FILES OF
001600**          ITS OWN - A PURE RECORD-IN / RESULT-OUT ROUTINE.
001700**
001800**          APPLIES THE SIX ENGINEERING THRESHOLD CHECKS IN FIXED
001900**          ORDER, SETS THE PRIMARY FAULT, SEVERITY, CONFIDENCE AND
002000**          RECOMMENDED ACTION, AND COMPUTES REAL/APPARENT/REACTIVE
002100**          POWER.  SQUARE ROOT IS DONE BY HOUSE NEWTON-ITERATION
002200**          PARAGRAPH 0150 - THIS SHOP DOES NOT CARRY A SQRT VERB.
002300**
002400*******************************************************************
002500**    CHANGE LOG                                                  *
002600**    ----------                                                  *
002700**    11/04/91  RH  ORIGINAL PROGRAM - WO 4471                    *
002800**    02/18/92  RH  ADDED PHASE IMBALANCE CHECK - WO 4528          *
002900**    07/09/92  TO  CORRECTED SEVERITY SCAN ORDER - WO 4601        *
003000**    01/22/93  TO  CONFIDENCE PENALTIES NOW CUMULATIVE - WO 4688  *
003100**    09/14/93  RH  ADDED REACTIVE POWER CALC - WO 4751            *
003200**    03/02/94  MD  TEMP-OVER FOLDED INTO OVERCURRENT PER ENGRG    *
003300**                  REVIEW - WO 4819                               *
003400**    11/30/94  RH  TIGHTENED VOLTAGE CONFIDENCE THRESHOLDS        *
003500**                  WO 4902                                        *
003600**    06/06/95  TO  FAULT LIST WIDENED TO 6 ENTRIES (OVERCURRENT   *
003700**                  CAN FIRE TWICE) - WO 4977                      *
003800**    04/11/96  MD  CLAMP CONFIDENCE TO ZERO FLOOR - WO 5102       *
003900**    08/20/97  SP  SQRT ITERATION RAISED 10 TO 15 PASSES FOR      *
004000**                  REACTIVE POWER ROUNDING - WO 5210               *
004100**    12/03/98  TO  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   *
004200**                  NO CHANGES REQUIRED - WO 5349                   *
004300**    05/17/99  SP  NO FAULT ACTION TEXT CORRECTED - WO 5402       *
004400**    02/08/00  JF  PHASE IMBALANCE ZERO-AVERAGE GUARD ADDED       *
004500**                  WO 5488                                        *
004600**    09/26/01  JF  REBUILT WORKING-STORAGE TO HOUSE STANDARD      *
004700**                  COUNTERS/FLAGS GROUPING - WO 5611                *
004800*******************************************************************
004900    ENVIRONMENT DIVISION.
005000    CONFIGURATION SECTION.
005100    SOURCE-COMPUTER. IBM-390.
005200    OBJECT-COMPUTER. IBM-390.
005300    INPUT-OUTPUT SECTION.
005400 
005500    DATA DIVISION.
005600    FILE SECTION.
005700 
005800    WORKING-STORAGE SECTION.
005900******* ENGINEERING THRESHOLD CONSTANTS - DO NOT CHANGE WITHOUT
006000******* ENGINEERING SIGN-OFF (SEE WO 4471)
006100    01  THRESHOLD-CONSTANTS.
006200        05  WS-VOLTAGE-MIN              PIC 9(05)V99 VALUE 200.00.
006300        05  WS-VOLTAGE-MAX              PIC 9(05)V99 VALUE 250.00.
006400        05  WS-CURRENT-MAX              PIC 9(05)V99 VALUE 30.00.
006500        05  WS-FREQ-MIN                 PIC 9(04)V99 VALUE 48.00.
006600        05  WS-FREQ-MAX                 PIC 9(04)V99 VALUE 52.00.
006700        05  WS-PF-MIN                   PIC 9(02)V999 VALUE 0.850.
006800        05  WS-PHASE-IMBAL-MAX          PIC 9(03)V99 VALUE 5.00.
006900        05  WS-TEMP-MAX                 PIC 9(04)V99 VALUE 80.00.
007000        05  WS-VOLTAGE-HI-CONF          PIC 9(05)V99 VALUE 375.00.
007100        05  WS-VOLTAGE-LO-CONF          PIC 9(05)V99 VALUE 100.00.
007200        05  WS-CURRENT-HI-CONF          PIC 9(05)V99 VALUE 45.00.
007300        05  WS-PF-LO-CONF               PIC 9(02)V999 VALUE 0.700.
007400        05  FILLER                      PIC X(04).
007500 
007600******* FAULT LIST - ONE ENTRY PER CHECK THAT FIRED, IN CHECK ORDER
007700    01  WS-FAULT-LIST.
007800        05  WS-FAULT-ENTRY              PIC X(20) OCCURS 6 TIMES.
007900        05  FILLER                      PIC X(04).
008000******* FLAT OVERLAY OF THE FAULT LIST FOR A SINGLE-SHOT CLEAR OR
008100******* WHOLE-TABLE DISPLAY UNDER UPSI-0 DEBUG MODE
008200    01  WS-FAULT-LIST-FLAT REDEFINES WS-FAULT-LIST
008300                                     PIC X(124).
008400 
008500    01  COUNTERS-IDXS-AND-ACCUMULATORS.
008600        05  WS-FAULT-COUNT              PIC 9(02) COMP VALUE 0.
008700        05  WS-FAULT-IDX                PIC 9(02) COMP VALUE 0.
008800        05  WS-PHASE-IDX                PIC 9(02) COMP VALUE 0.
008900        05  WS-SQRT-IDX                 PIC 9(02) COMP VALUE 0.
009000        05  FILLER                      PIC X(04).
009100 
009200    01  FLAGS-AND-SWITCHES.
009300        05  WS-SEVERITY-FOUND-SW        PIC X(01) VALUE "N".
009400            88  SEVERITY-FOUND          VALUE "Y".
009500            88  SEVERITY-NOT-FOUND      VALUE "N".
009600        05  FILLER                      PIC X(04).
009700 
009800    01  WS-PHASE-WORK.
009900        05  WS-PHASE-AVG                PIC S9(05)V99 COMP-3 VALUE 0.
010000        05  WS-PHASE-DELTA              PIC S9(05)V99 COMP-3 VALUE 0.
010100        05  WS-PHASE-PCT                PIC S9(05)V99 COMP-3 VALUE 0.
010200        05  WS-PHASE-MAX-PCT            PIC S9(05)V99 COMP-3 VALUE 0.
010300        05  FILLER                      PIC X(04).
010400    01  WS-PHASE-WORK-FLAT REDEFINES WS-PHASE-WORK.
010500        05  FILLER                      PIC X(20).
010600 
010700******* HOUSE SQUARE-ROOT WORK AREA - NEWTON-RAPHSON, SEE 0150
010800    01  WS-SQRT-WORK.
010900        05  WS-SQRT-ARG                 PIC S9(01)V9(6) COMP-3 VALUE 0.
011000        05  WS-SQRT-GUESS               PIC S9(01)V9(6) COMP-3 VALUE 0.
011100        05  WS-SQRT-RESULT              PIC S9(01)V9(6) COMP-3 VALUE 0.
011200        05  FILLER                      PIC X(04).
011300 
011400    01  WS-POWER-WORK.
011500        05  WS-PF-SQUARED               PIC S9(01)V9(6) COMP-3 VALUE 0.
011600        05  WS-ONE-MINUS-PFSQ           PIC S9(01)V9(6) COMP-3 VALUE 0.
011700        05  WS-SIN-PHI                  PIC S9(01)V9(6) COMP-3 VALUE 0.
011800        05  FILLER                      PIC X(04).
011900 
012000    LINKAGE SECTION.
012100******* SENSOR-READING FIELDS PASSED IN BY FLTDIAG - VIBRATION IS
012200******* CARRIED ON THE INPUT FILE BUT PLAYS NO PART IN THE RULE SET
012300******* AND IS NOT PASSED HERE.
012400    01  LK-SENSOR-READING.
012500        05  LK-VOLTAGE                  PIC 9(05)V99.
012600        05  LK-CURRENT                  PIC 9(05)V99.
012700        05  LK-FREQUENCY                PIC 9(04)V99.
012800        05  LK-POWER-FACTOR             PIC 9(02)V999.
012900        05  LK-PHASE-GROUP.
013000            10  LK-PHASE-A              PIC 9(05)V99.
013100            10  LK-PHASE-B              PIC 9(05)V99.
013200            10  LK-PHASE-C              PIC 9(05)V99.
013300        05  LK-TEMPERATURE               PIC 9(04)V99.
013400        05  FILLER                       PIC X(02).
013500******* TABLE OVERLAY OF THE THREE PHASE VOLTAGES FOR THE
013600******* IMBALANCE SCAN IN 0510
013700    01  LK-PHASE-TABLE REDEFINES LK-PHASE-GROUP.
013800        05  LK-PHASE-ENTRY               PIC 9(05)V99 OCCURS 3 TIMES.
013900 
014000    01  LK-DIAGNOSIS-RESULT.
014100        05  LK-PRIMARY-FAULT            PIC X(20).
014200        05  LK-SEVERITY                 PIC X(08).
014300        05  LK-CONFIDENCE-PCT           PIC 9(03)V99.
014400        05  LK-FAULT-COUNT              PIC 9(02).
014500        05  LK-ACTION                   PIC X(70).
014600        05  LK-REAL-POWER               PIC S9(07)V99.
014700        05  LK-APPARENT-POWER           PIC S9(07)V99.
014800        05  LK-REACTIVE-POWER           PIC S9(07)V99.
014900        05  FILLER                      PIC X(02).
015000 
015100    PROCEDURE DIVISION USING LK-SENSOR-READING, LK-DIAGNOSIS-RESULT.
015200        PERFORM 0050-INITIALIZE THRU 0050-EXIT.
015300        PERFORM 0100-CHECK-VOLTAGE THRU 0100-EXIT.
015400        PERFORM 0200-CHECK-CURRENT THRU 0200-EXIT.
015500        PERFORM 0300-CHECK-FREQUENCY THRU 0300-EXIT.
015600        PERFORM 0400-CHECK-PWR-FACTOR THRU 0400-EXIT.
015700        PERFORM 0500-CHECK-PHASE-IMBAL THRU 0500-EXIT.
015800        PERFORM 0600-CHECK-TEMPERATURE THRU 0600-EXIT.
015900        PERFORM 0700-SET-PRIMARY-FAULT THRU 0700-EXIT.
016000        PERFORM 0800-CALC-SEVERITY THRU 0800-EXIT.
016100        PERFORM 0900-CALC-CONFIDENCE THRU 0900-EXIT.
016200        PERFORM 1000-CALC-ACTION THRU 1000-EXIT.
016300        PERFORM 1100-CALC-POWER THRU 1100-EXIT.
016400        GOBACK.
016500 
016600    0050-INITIALIZE.
016700        MOVE ZERO TO WS-FAULT-COUNT.
016800        MOVE SPACES TO WS-FAULT-LIST-FLAT.
016900        MOVE "N" TO WS-SEVERITY-FOUND-SW.
017000    0050-EXIT.
017100        EXIT.
017200 
017300******* CHECK 1 OF 6 - VOLTAGE
017400    0100-CHECK-VOLTAGE.
017500        IF LK-VOLTAGE > WS-VOLTAGE-MAX
017600            ADD 1 TO WS-FAULT-COUNT
017700            MOVE "Overvoltage" TO WS-FAULT-ENTRY(WS-FAULT-COUNT)
017800        ELSE
017900        IF LK-VOLTAGE < WS-VOLTAGE-MIN
018000            ADD 1 TO WS-FAULT-COUNT
018100            MOVE "Undervoltage" TO WS-FAULT-ENTRY(WS-FAULT-COUNT).
018200    0100-EXIT.
018300        EXIT.
018400 
018500******* CHECK 2 OF 6 - CURRENT
018600    0200-CHECK-CURRENT.
018700        IF LK-CURRENT > WS-CURRENT-MAX
018800            ADD 1 TO WS-FAULT-COUNT
018900            MOVE "Overcurrent" TO WS-FAULT-ENTRY(WS-FAULT-COUNT).
019000    0200-EXIT.
019100        EXIT.
019200 
019300******* CHECK 3 OF 6 - LINE FREQUENCY
019400    0300-CHECK-FREQUENCY.
019500        IF LK-FREQUENCY < WS-FREQ-MIN OR LK-FREQUENCY > WS-FREQ-MAX
019600            ADD 1 TO WS-FAULT-COUNT
019700            MOVE "Harmonic Distortion" TO WS-FAULT-ENTRY(WS-FAULT-COUNT).
019800    0300-EXIT.
019900        EXIT.
020000 
020100******* CHECK 4 OF 6 - POWER FACTOR
020200    0400-CHECK-PWR-FACTOR.
020300        IF LK-POWER-FACTOR < WS-PF-MIN
020400            ADD 1 TO WS-FAULT-COUNT
020500            MOVE "Low Power Factor" TO WS-FAULT-ENTRY(WS-FAULT-COUNT).
020600    0400-EXIT.
020700        EXIT.
020800 
020900******* CHECK 5 OF 6 - PHASE IMBALANCE                      020292RH
021000    0500-CHECK-PHASE-IMBAL.
021100        COMPUTE WS-PHASE-AVG ROUNDED =
021200            (LK-PHASE-ENTRY(1) + LK-PHASE-ENTRY(2) + LK-PHASE-ENTRY(3))
021300                 / 3.
021400        IF WS-PHASE-AVG = 0
021500            GO TO 0500-EXIT.
021600        MOVE 0 TO WS-PHASE-MAX-PCT.
021700        PERFORM 0510-CALC-PHASE-PCT THRU 0510-EXIT
021800            VARYING WS-PHASE-IDX FROM 1 BY 1 UNTIL WS-PHASE-IDX > 3.
021900        IF WS-PHASE-MAX-PCT > WS-PHASE-IMBAL-MAX
022000            ADD 1 TO WS-FAULT-COUNT
022100            MOVE "Phase Imbalance" TO WS-FAULT-ENTRY(WS-FAULT-COUNT).
022200    0500-EXIT.
022300        EXIT.
022400 
022500    0510-CALC-PHASE-PCT.
022600        COMPUTE WS-PHASE-DELTA =
022700            LK-PHASE-ENTRY(WS-PHASE-IDX) - WS-PHASE-AVG.
022800        IF WS-PHASE-DELTA < 0
022900            MULTIPLY WS-PHASE-DELTA BY -1.
023000        COMPUTE WS-PHASE-PCT ROUNDED =
023100            (WS-PHASE-DELTA / WS-PHASE-AVG) * 100.
023200        IF WS-PHASE-PCT > WS-PHASE-MAX-PCT
023300            MOVE WS-PHASE-PCT TO WS-PHASE-MAX-PCT.
023400    0510-EXIT.
023500        EXIT.
023600 
023700******* CHECK 6 OF 6 - TEMPERATURE - OVERTEMP IS CHARGED TO       030294MD
023800******* OVERCURRENT PER ENGINEERING REVIEW, WO 4819 - MAY DOUBLE  030294MD
023900******* UP WITH THE CHECK 2 OVERCURRENT ENTRY, BOTH COUNT.        030294MD
024000    0600-CHECK-TEMPERATURE.
024100        IF LK-TEMPERATURE > WS-TEMP-MAX
024200            ADD 1 TO WS-FAULT-COUNT
024300            MOVE "Overcurrent" TO WS-FAULT-ENTRY(WS-FAULT-COUNT).
024400    0600-EXIT.
024500        EXIT.
024600 
024700    0700-SET-PRIMARY-FAULT.
024800        IF WS-FAULT-COUNT = 0
024900            MOVE "No Fault" TO LK-PRIMARY-FAULT
025000        ELSE
025100            MOVE WS-FAULT-ENTRY(1) TO LK-PRIMARY-FAULT.
025200        MOVE WS-FAULT-COUNT TO LK-FAULT-COUNT.
025300    0700-EXIT.
025400        EXIT.
025500 
025600    0800-CALC-SEVERITY.
025700        IF WS-FAULT-COUNT = 0
025800            MOVE "None" TO LK-SEVERITY
025900            GO TO 0800-EXIT.
026000        IF WS-FAULT-COUNT NOT < 3
026100            MOVE "Critical" TO LK-SEVERITY
026200            GO TO 0800-EXIT.
026300        MOVE "Medium" TO LK-SEVERITY.
026400        MOVE "N" TO WS-SEVERITY-FOUND-SW.
026500        PERFORM 0810-SCAN-SEVERITY THRU 0810-EXIT
026600            VARYING WS-FAULT-IDX FROM 1 BY 1 UNTIL
026700            WS-FAULT-IDX > WS-FAULT-COUNT OR SEVERITY-FOUND.
026800    0800-EXIT.
026900        EXIT.
027000 
027100******* SCAN FAULT LIST IN ORDER, FIRST MAPPED SEVERITY WINS      070992TO
027200    0810-SCAN-SEVERITY.
027300        IF WS-FAULT-ENTRY(WS-FAULT-IDX) = "Short Circuit"
027400            MOVE "Critical" TO LK-SEVERITY
027500            MOVE "Y" TO WS-SEVERITY-FOUND-SW
027600            GO TO 0810-EXIT.
027700        IF WS-FAULT-ENTRY(WS-FAULT-IDX) = "Ground Fault"
027800            MOVE "Critical" TO LK-SEVERITY
027900            MOVE "Y" TO WS-SEVERITY-FOUND-SW
028000            GO TO 0810-EXIT.
028100        IF WS-FAULT-ENTRY(WS-FAULT-IDX) = "Overcurrent"
028200            MOVE "High" TO LK-SEVERITY
028300            MOVE "Y" TO WS-SEVERITY-FOUND-SW
028400            GO TO 0810-EXIT.
028500        IF WS-FAULT-ENTRY(WS-FAULT-IDX) = "Overvoltage"
028600            MOVE "High" TO LK-SEVERITY
028700            MOVE "Y" TO WS-SEVERITY-FOUND-SW
028800            GO TO 0810-EXIT.
028900        IF WS-FAULT-ENTRY(WS-FAULT-IDX) = "Phase Imbalance"
029000            MOVE "Medium" TO LK-SEVERITY
029100            MOVE "Y" TO WS-SEVERITY-FOUND-SW
029200            GO TO 0810-EXIT.
029300        IF WS-FAULT-ENTRY(WS-FAULT-IDX) = "Low Power Factor"
029400            MOVE "Low" TO LK-SEVERITY
029500            MOVE "Y" TO WS-SEVERITY-FOUND-SW.
029600    0810-EXIT.
029700        EXIT.
029800 
029900******* CONFIDENCE PENALTIES ARE CUMULATIVE, FLOOR AT ZERO        012293TO
030000    0900-CALC-CONFIDENCE.
030100        MOVE 100 TO LK-CONFIDENCE-PCT.
030200        IF LK-VOLTAGE > WS-VOLTAGE-HI-CONF OR
030300           LK-VOLTAGE < WS-VOLTAGE-LO-CONF
030400            SUBTRACT 10 FROM LK-CONFIDENCE-PCT.
030500        IF LK-CURRENT > WS-CURRENT-HI-CONF
030600            SUBTRACT 10 FROM LK-CONFIDENCE-PCT.
030700        IF LK-POWER-FACTOR < WS-PF-LO-CONF
030800            SUBTRACT 15 FROM LK-CONFIDENCE-PCT.
030900        IF LK-CONFIDENCE-PCT < 0
031000            MOVE 0 TO LK-CONFIDENCE-PCT.
031100    0900-EXIT.
031200        EXIT.
031300 
031400    1000-CALC-ACTION.
031500        IF LK-PRIMARY-FAULT = "Short Circuit"
031600            MOVE "IMMEDIATE ACTION: Isolate circuit and check
031700-        " for damaged wiring or components." TO LK-ACTION
031800        ELSE IF LK-PRIMARY-FAULT = "Open Circuit"
031900            MOVE "Check continuity and repair broken connections."
032000                 TO LK-ACTION
032100        ELSE IF LK-PRIMARY-FAULT = "Ground Fault"
032200            MOVE "Isolate system and test insulation
032300-        " resistance. Repair grounding issues." TO LK-ACTION
032400        ELSE IF LK-PRIMARY-FAULT = "Phase Imbalance"
032500            MOVE "Check load distribution across phases
032600-        " and rebalance if necessary." TO LK-ACTION
032700        ELSE IF LK-PRIMARY-FAULT = "Overvoltage"
032800            MOVE "Check voltage regulator and power
032900-        " supply settings." TO LK-ACTION
033000        ELSE IF LK-PRIMARY-FAULT = "Undervoltage"
033100            MOVE "Verify power supply and transformer settings."
033200                 TO LK-ACTION
033300        ELSE IF LK-PRIMARY-FAULT = "Overcurrent"
033400            MOVE "Reduce load or check for short circuits.
033500-        " Verify circuit breaker rating." TO LK-ACTION
033600        ELSE IF LK-PRIMARY-FAULT = "Harmonic Distortion"
033700            MOVE "Install harmonic filters or upgrade
033800-        " power quality equipment." TO LK-ACTION
033900        ELSE IF LK-PRIMARY-FAULT = "Low Power Factor"
034000            MOVE "Install power factor correction capacitors."
034100                 TO LK-ACTION
034200        ELSE IF LK-PRIMARY-FAULT = "No Fault"
034300            MOVE "System operating normally." TO LK-ACTION
034400        ELSE
034500            MOVE "Perform maintenance inspection." TO LK-ACTION.
034600    1000-EXIT.
034700        EXIT.
034800 
034900******* REAL/APPARENT/REACTIVE POWER - SIN PHI VIA HOUSE SQRT     091493RH
035000    1100-CALC-POWER.
035100        COMPUTE WS-PF-SQUARED ROUNDED =
035200            LK-POWER-FACTOR * LK-POWER-FACTOR.
035300        COMPUTE WS-ONE-MINUS-PFSQ ROUNDED = 1 - WS-PF-SQUARED.
035400        IF WS-ONE-MINUS-PFSQ < 0
035500            MOVE 0 TO WS-ONE-MINUS-PFSQ.
035600        MOVE WS-ONE-MINUS-PFSQ TO WS-SQRT-ARG.
035700        PERFORM 0150-CALC-SQRT THRU 0150-EXIT.
035800        MOVE WS-SQRT-RESULT TO WS-SIN-PHI.
035900 
036000        COMPUTE LK-REAL-POWER ROUNDED =
036100            LK-VOLTAGE * LK-CURRENT * LK-POWER-FACTOR.
036200        COMPUTE LK-APPARENT-POWER ROUNDED = LK-VOLTAGE * LK-CURRENT.
036300        COMPUTE LK-REACTIVE-POWER ROUNDED =
036400            LK-VOLTAGE * LK-CURRENT * WS-SIN-PHI.
036500    1100-EXIT.
036600        EXIT.
036700 
036800******* HOUSE SQUARE ROOT - NEWTON-RAPHSON, 15 PASSES             082097SP
036900******* (THIS SHOP'S COMPILER CARRIES NO SQRT VERB)
037000    0150-CALC-SQRT.
037100        IF WS-SQRT-ARG = 0
037200            MOVE 0 TO WS-SQRT-RESULT
037300            GO TO 0150-EXIT.
037400        MOVE WS-SQRT-ARG TO WS-SQRT-GUESS.
037500        PERFORM 0160-SQRT-ITERATE THRU 0160-EXIT
037600            VARYING WS-SQRT-IDX FROM 1 BY 1 UNTIL WS-SQRT-IDX > 15.
037700        MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
037800    0150-EXIT.
037900        EXIT.
038000 
038100    0160-SQRT-ITERATE.
038200        COMPUTE WS-SQRT-GUESS ROUNDED =
038300            (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2.
038400    0160-EXIT.
038500        EXIT.
